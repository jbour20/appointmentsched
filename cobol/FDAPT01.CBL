000100*--------------------------------------------------------------
000200* FDAPT01 - File description for the appointment transaction
000300*           (command) file.  One free-format command line per
000400*           record - "COMMAND [TYPE] [YYYY-M-D] [H:M] [AM|PM]".
000500*           The line is broken out into TR-xxx fields by the
000600*           reading program - see WSAPT01.CBL.
000700*--------------------------------------------------------------
000800*  MB  06/02/88  Original coding.
000850*  KD  05/19/03  Reviewed for the job-scheduler conversion -
000860*                no record layout change required.  REQ 6204
000900*--------------------------------------------------------------
001000
001100 FD  APPT-TRANS-FILE
001200     LABEL RECORDS ARE OMITTED.
001300
001400 01  TRANSACTION-LINE               PIC X(132).
