000100*--------------------------------------------------------------
000200* WSAPT02 - Working storage for date/time parsing and
000300*           formatting.  Handles the free-text
000400*           "yyyy-M-d h:m a" argument, the date normalization
000500*           (short-month/leap-year) rule, and building the
000600*           "TYPE Month Day, Year H:M AM/PM - H:M AM/PM"
000700*           display line.  Modeled on the old DATE05
000800*           date-edit utility.
000900*--------------------------------------------------------------
001000*  MB  06/02/88  Original coding.
001100*  MB  02/09/90  Reworked for a yyyy-M-d date token instead of
001200*                MM/DD/CCYY - single digit month and day are
001300*                now legal on input.
001400*  TW  11/08/11  Converted every standalone work field below
001500*                from 01 to 77 level per the shop standards
001600*                review - no field widths or VALUE clauses
001700*                changed.                            REQ 8402
001800*--------------------------------------------------------------
001900
002000*--------------------------------------------------------------
002100* Token staging - the date, time and AM/PM pieces of the free
002200* text argument, broken out further by "-" and ":".  Justified
002300* right so a one digit month/day/hour/minute right-aligns and
002400* the leading space can be turned into a zero below.
002500*--------------------------------------------------------------
002600 77  DT-YEAR-TOKEN      PIC X(04) JUSTIFIED RIGHT VALUE SPACE.
002700 77  DT-MONTH-TOKEN     PIC X(02) JUSTIFIED RIGHT VALUE SPACE.
002800 77  DT-DAY-TOKEN       PIC X(02) JUSTIFIED RIGHT VALUE SPACE.
002900 77  DT-HOUR-TOKEN      PIC X(02) JUSTIFIED RIGHT VALUE SPACE.
003000 77  DT-MINUTE-TOKEN    PIC X(02) JUSTIFIED RIGHT VALUE SPACE.
003100
003200* Holds the 1-12 hour token until 0540 decides the 24-hour
003300* value - see 0541 for the AM/12-midnight/PM rules.
003400 77  DT-HOUR-12         PIC 9(02) VALUE ZERO.
003500
003600* Status flag for the whole parse - turned to "N" the first
003700* time any step below finds bad input, tested after PERFORM.
003800 77  DT-PARSE-OK-FLAG                PIC X VALUE "Y".
003900     88  DATE-PARSE-IS-OK             VALUE "Y".
004000     88  DATE-PARSE-FAILED            VALUE "N".
004100
004200*--------------------------------------------------------------
004300* A working date-time value, packed as CCYYMMDDHHMI, with a
004400* broken-out view for arithmetic.  Used both to build a new
004500* appointment's start/end and to break a stored one back apart
004600* for display (0705-BREAK-OUT-A-DATETIME).
004700*--------------------------------------------------------------
004800 01  DT-CCYYMMDDHHMI    PIC 9(12) VALUE ZERO.
004900 01  FILLER REDEFINES DT-CCYYMMDDHHMI.
005000     05  DT-CCYY        PIC 9(04).
005100     05  DT-MM          PIC 9(02).
005200     05  DT-DD          PIC 9(02).
005300     05  DT-HH          PIC 9(02).
005400     05  DT-MI          PIC 9(02).
005500
005600*--------------------------------------------------------------
005700* End-time rollover work fields - see 0620-COMPUTE-THE-END-
005800* DATETIME.  A duration of 30 or 60 minutes can carry at most
005900* one hour and at most one calendar day, so the carry fields
006000* need only be small.
006100*--------------------------------------------------------------
006200 77  DT-TOTAL-MINUTES   PIC 9(04) COMP VALUE ZERO.
006300 77  DT-TOTAL-HOURS     PIC 9(02) COMP VALUE ZERO.
006400 77  DT-DAY-CARRY       PIC 9(02) COMP VALUE ZERO.
006500
006600*--------------------------------------------------------------
006700* Usage:
006800*   Move year  to DT-CALC-YEAR.
006900*   Move month to DT-CALC-MONTH.
007000*   Perform 0650-COMPUTE-MAX-DAY-OF-MONTH.
007100* Returns:
007200*   DT-CALC-MAX-DAY - the last valid day of that month, with
007300*   the standard Gregorian leap-year rule applied to February.
007400*--------------------------------------------------------------
007500 77  DT-CALC-YEAR       PIC 9(04) VALUE ZERO.
007600 77  DT-CALC-MONTH      PIC 9(02) VALUE ZERO.
007700 77  DT-CALC-MAX-DAY    PIC 9(02) VALUE ZERO.
007800 77  DT-QUOTIENT        PIC 9(04) COMP VALUE ZERO.
007900 77  DT-REMAINDER       PIC 9(04) COMP VALUE ZERO.
008000
008100*--------------------------------------------------------------
008200* Days-in-month lookup (non-leap February) - Jan thru Dec.
008300*--------------------------------------------------------------
008400 01  DT-DAYS-IN-MONTH-TABLE.
008500     05  FILLER                      PIC 9(02) VALUE 31.
008600     05  FILLER                      PIC 9(02) VALUE 28.
008700     05  FILLER                      PIC 9(02) VALUE 31.
008800     05  FILLER                      PIC 9(02) VALUE 30.
008900     05  FILLER                      PIC 9(02) VALUE 31.
009000     05  FILLER                      PIC 9(02) VALUE 30.
009100     05  FILLER                      PIC 9(02) VALUE 31.
009200     05  FILLER                      PIC 9(02) VALUE 31.
009300     05  FILLER                      PIC 9(02) VALUE 30.
009400     05  FILLER                      PIC 9(02) VALUE 31.
009500     05  FILLER                      PIC 9(02) VALUE 30.
009600     05  FILLER                      PIC 9(02) VALUE 31.
009700 01  DT-DAYS-IN-MONTH-RED REDEFINES DT-DAYS-IN-MONTH-TABLE.
009800     05  DT-MAX-DAY                  PIC 9(02) OCCURS 12 TIMES.
009900
010000*--------------------------------------------------------------
010100* Long month names - Jan thru Dec - for the "July 14, 2026"
010200* style display line.
010300*--------------------------------------------------------------
010400 01  DT-MONTH-NAME-TABLE.
010500     05  FILLER                      PIC X(09) VALUE "January  ".
010600     05  FILLER                      PIC X(09) VALUE "February ".
010700     05  FILLER                      PIC X(09) VALUE "March    ".
010800     05  FILLER                      PIC X(09) VALUE "April    ".
010900     05  FILLER                      PIC X(09) VALUE "May      ".
011000     05  FILLER                      PIC X(09) VALUE "June     ".
011100     05  FILLER                      PIC X(09) VALUE "July     ".
011200     05  FILLER                      PIC X(09) VALUE "August   ".
011300     05  FILLER                      PIC X(09) VALUE "September".
011400     05  FILLER                      PIC X(09) VALUE "October  ".
011500     05  FILLER                      PIC X(09) VALUE "November ".
011600     05  FILLER                      PIC X(09) VALUE "December ".
011700 01  DT-MONTH-NAME-RED REDEFINES DT-MONTH-NAME-TABLE.
011800     05  DT-MONTH-NAME               PIC X(09) OCCURS 12 TIMES.
011900
012000*--------------------------------------------------------------
012100* One broken-out date-time, ready to move into the display
012200* (FMT-) fields below.  See 0705-BREAK-OUT-A-DATETIME.
012300*--------------------------------------------------------------
012400 77  DT-DISP-MONTH-NAME              PIC X(09).
012500 77  DT-DISP-DAY                     PIC 9(02).
012600 77  DT-DISP-YEAR                    PIC 9(04).
012700 77  DT-DISP-HOUR                    PIC 9(02).
012800 77  DT-DISP-MINUTE                  PIC 9(02).
012900 77  DT-DISP-AMPM                    PIC X(02).
013000
013100*--------------------------------------------------------------
013200* The start and end halves of one formatted appointment line.
013300* FMT-START-DAY/FMT-START-HOUR/FMT-END-HOUR are zero-suppressed
013400* (Z9) so a one digit day or hour shows without a leading zero -
013500* 0725-TRIM-A-TWO-CHAR-FIELD strips the leading space so it
013600* can be strung together with the rest of the line.
013700*--------------------------------------------------------------
013800 01  FMT-APPOINTMENT-FIELDS.
013900     05  FMT-START-MONTH             PIC X(09).
014000     05  FMT-START-DAY               PIC Z9.
014100     05  FMT-START-YEAR              PIC 9(04).
014200     05  FMT-START-HOUR              PIC Z9.
014300     05  FMT-START-MINUTE            PIC 9(02).
014400     05  FMT-START-AMPM              PIC X(02).
014500     05  FMT-END-HOUR                PIC Z9.
014600     05  FMT-END-MINUTE              PIC 9(02).
014700     05  FMT-END-AMPM                PIC X(02).
014800     05  FILLER                      PIC X(10).
014900
015000*--------------------------------------------------------------
015100* Usage:
015200*   Move a Z9 edited field (e.g. FMT-START-DAY) to TRIM-SOURCE.
015300*   Perform 0725-TRIM-A-TWO-CHAR-FIELD.
015400* Returns:
015500*   TRIM-BEG/TRIM-LEN - the reference-modification bounds that
015600*   pick out the field's digits without its leading space.
015700*--------------------------------------------------------------
015800 01  TRIM-WORK-AREA.
015900     05  TRIM-SOURCE                 PIC X(02).
016000     05  TRIM-BEG                    PIC 9 COMP.
016100     05  TRIM-LEN                    PIC 9 COMP.
016200     05  FILLER                      PIC X(04).
016300
016400* The one response line under construction, and the pointer
016500* STRING uses to keep building it up across 0720's calls.
016600 77  WS-MSG-TEXT                     PIC X(132) VALUE SPACE.
016700 77  WS-MSG-PTR                      PIC 9(04) COMP VALUE 1.
