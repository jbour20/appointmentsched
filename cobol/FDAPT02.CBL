000100*--------------------------------------------------------------
000200* FDAPT02 - File description for the appointment response
000300*           file.  One line of response text per record - a
000400*           usage or error message, or one formatted
000500*           appointment.
000600*--------------------------------------------------------------
000700*  MB  06/02/88  Original coding.
000750*  KD  05/19/03  Reassigned to the new job-scheduler output
000760*                dataset - no record layout change.  REQ 6204
000800*--------------------------------------------------------------
000900
001000 FD  APPT-RESP-FILE
001100     LABEL RECORDS ARE OMITTED.
001200
001300 01  RESPONSE-RECORD.
001400     05  RESP-TEXT                  PIC X(132).
