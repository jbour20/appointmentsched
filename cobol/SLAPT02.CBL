000100*--------------------------------------------------------------
000200* SLAPT02 - Select clause for the appointment response
000300*           (output) file.  Copy'd into FILE-CONTROL by any
000400*           program that writes response lines back to the
000500*           caller.
000600*--------------------------------------------------------------
000650*  MB  06/02/88  Original coding.
000700*  KD  05/19/03  Reviewed for the job-scheduler conversion -
000750*                no SELECT clause change required.  REQ 6204
000800*--------------------------------------------------------------

000900     SELECT APPT-RESP-FILE
001000         ASSIGN TO APTRESP
001100         ORGANIZATION IS LINE SEQUENTIAL.
