000100*--------------------------------------------------------------
000200* SLAPT01 - Select clause for the appointment transaction
000300*           (command) input file.  Copy'd into FILE-CONTROL
000400*           by any program that reads the command stream.
000500*--------------------------------------------------------------
000600*  MB  06/02/88  Original coding.
000650*  KD  05/19/03  Reviewed for the job-scheduler conversion -
000660*                no SELECT clause change required.  REQ 6204
000700*--------------------------------------------------------------
000800
000900     SELECT APPT-TRANS-FILE
001000         ASSIGN TO APTTRANS
001100         ORGANIZATION IS LINE SEQUENTIAL.
