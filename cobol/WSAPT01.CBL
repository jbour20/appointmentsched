000100*--------------------------------------------------------------
000200* WSAPT01 - Working storage for the appointment schedule.
000300*           Holds the broken-out transaction record, the
000400*           in-memory appointment table (the "schedule"), and
000500*           the work areas used to maintain and search it.
000600*           The table is kept in ascending APPT-START order at
000700*           all times - nothing sorts it, every insert puts
000800*           the new entry where it belongs.
000900*--------------------------------------------------------------
001000*  MB  06/02/88  Original coding.
001100*  MB  11/14/89  Added CANCEL-FOUND-INDEX for the floor lookup
001200*                used by cancel processing.
001300*  TW  11/08/11  Converted every standalone counter/flag/index
001400*                below from 01 to 77 level per the shop
001500*                standards review - no field widths or VALUE
001600*                clauses changed.                    REQ 8402
001700*--------------------------------------------------------------
001800
001900*--------------------------------------------------------------
002000* One transaction (command) line, broken out into its fields.
002100* Built by the parse paragraphs after the raw line is
002200* tokenized.  TR-COMMAND and TR-APPT-TYPE each carry their own
002300* 88-level validity tests so the dispatcher and the command
002400* paragraphs never have to spell the literal values out again.
002500*--------------------------------------------------------------
002600 01  TRANSACTION-RECORD.
002700     05  TR-COMMAND                  PIC X(08).
002800         88  COMMAND-IS-VALID         VALUES "LIST    " "SCHEDULE"
002900                                            "CANCEL  " "EXIT    ".
003000         88  COMMAND-IS-LIST          VALUE  "LIST    ".
003100         88  COMMAND-IS-SCHEDULE      VALUE  "SCHEDULE".
003200         88  COMMAND-IS-CANCEL        VALUE  "CANCEL  ".
003300         88  COMMAND-IS-EXIT          VALUE  "EXIT    ".
003400     05  TR-APPT-TYPE                PIC X(08).
003500         88  APPT-TYPE-IS-VALID      VALUES "HAIRCUT " "SHAMPOO ".
003600         88  APPT-TYPE-IS-HAIRCUT     VALUE  "HAIRCUT ".
003700         88  APPT-TYPE-IS-SHAMPOO     VALUE  "SHAMPOO ".
003800     05  TR-YEAR                     PIC 9(04).
003900     05  TR-MONTH                    PIC 9(02).
004000     05  TR-DAY                      PIC 9(02).
004100     05  TR-HOUR                     PIC 9(02).
004200     05  TR-MINUTE                   PIC 9(02).
004300     05  TR-AMPM                     PIC X(02).
004400         88  AMPM-IS-VALID            VALUES "AM" "PM".
004500         88  AMPM-IS-AM               VALUE  "AM".
004600         88  AMPM-IS-PM               VALUE  "PM".
004700     05  FILLER                      PIC X(06).
004800
004900*--------------------------------------------------------------
005000* The whitespace-delimited tokens of one command line.  TOK-1
005100* is the command, TOK-2 the appointment type (SCHEDULE/CANCEL
005200* only) and TOK-3/TOK-4/TOK-5 the date, time and AM-PM pieces
005300* of the free-text date/time argument.  TOK-3 is sized for a
005400* four digit year plus two single digit month/day pieces and
005500* the two dashes between them - see the 01/15/94 change above.
005600*--------------------------------------------------------------
005700 01  TOKEN-WORK-AREA.
005800     05  TOK-1                       PIC X(08).
005900     05  TOK-2                       PIC X(08).
006000     05  TOK-3                       PIC X(10).
006100     05  TOK-4                       PIC X(05).
006200     05  TOK-5                       PIC X(02).
006300     05  FILLER                      PIC X(03).
006400
006500* Count of tokens UNSTRING actually found on the current line -
006600* zero means a blank line, which 0300 skips without comment.
006700 77  TOK-COUNT                       PIC S9(04) COMP VALUE ZERO.
006800
006900*--------------------------------------------------------------
007000* The appointment schedule - an in-memory table of the type
007100* and start/end date-time of every scheduled appointment, kept
007200* in ascending start-time order.  Discarded when the run ends -
007300* this program keeps no permanent appointment file.
007400*--------------------------------------------------------------
007500 01  APPOINTMENT-TABLE.
007600     05  APPT-ENTRY  OCCURS 200 TIMES
007700                     INDEXED BY APPT-INDEX APPT-IX2 APPT-IX3.
007800         10  APPT-TYPE               PIC X(08).
007900         10  APPT-START              PIC 9(12).
008000         10  APPT-END                PIC 9(12).
008100         10  FILLER                  PIC X(04).
008200     05  FILLER                      PIC X(01).
008300
008400* Running count of entries actually in use, and the hard ceiling
008500* on how many the table can hold - see 1020 below for what
008600* happens to a SCHEDULE request once the table is full.
008700 77  APPT-COUNT                      PIC S9(04) COMP VALUE ZERO.
008800 77  APPT-MAX-ENTRIES                PIC S9(04) COMP VALUE 200.
008900
009000*--------------------------------------------------------------
009100* A single appointment built from the current transaction,
009200* used as the "X" of the schedule/cancel/conflict operations.
009300*--------------------------------------------------------------
009400 01  WORK-APPOINTMENT.
009500     05  WORK-APPT-TYPE              PIC X(08).
009600     05  WORK-APPT-START             PIC 9(12).
009700     05  WORK-APPT-END               PIC 9(12).
009800     05  FILLER                      PIC X(04).
009900
010000* Minutes the appointment type runs - 30 for a haircut, 60 for
010100* a shampoo.  Set by 0610 and consumed by 0620.
010200 77  WORK-APPT-DURATION              PIC 9(03) VALUE ZERO.
010300
010400*--------------------------------------------------------------
010500* Neighbor-search and shift work area for schedule/cancel.
010600*--------------------------------------------------------------
010700 77  PREDECESSOR-INDEX               PIC S9(04) COMP VALUE ZERO.
010800 77  SUCCESSOR-INDEX                 PIC S9(04) COMP VALUE ZERO.
010900 77  INSERT-AT-INDEX                 PIC S9(04) COMP VALUE ZERO.
011000 77  CANCEL-FOUND-INDEX              PIC S9(04) COMP VALUE ZERO.
011100
011200* Set by 1000 once either neighbor test below comes back
011300* positive - tested by 1000 to decide SCHEDULE-OK-FLAG.
011400 77  CONFLICT-FOUND-FLAG             PIC X VALUE "N".
011500     88  HAS-CONFLICT                VALUE "Y".
011600     88  HAS-NO-CONFLICT              VALUE "N".
011700
011800*--------------------------------------------------------------
011900* Generic two-appointment compare area - used by the conflict
012000* test (0830-APPOINTMENTS-CONFLICT) no matter what two entries
012100* are being compared (table entry vs work appointment, or
012200* table entry vs table entry during the list-conflicting scan).
012300*--------------------------------------------------------------
012400 01  CONFLICT-COMPARE-AREA.
012500     05  CMP-A-START                 PIC 9(12).
012600     05  CMP-A-END                   PIC 9(12).
012700     05  CMP-B-START                 PIC 9(12).
012800     05  CMP-B-END                   PIC 9(12).
012900     05  CMP-CONFLICT-FLAG           PIC X VALUE "N".
013000         88  CMP-IS-CONFLICT         VALUE "Y".
013100         88  CMP-NOT-CONFLICT        VALUE "N".
013200     05  FILLER                      PIC X(03).
013300
013400*--------------------------------------------------------------
013500* Run control switches and the "today" date-time used by the
013600* list-upcoming test (an appointment is upcoming if its end
013700* time is strictly after "right now").
013800*--------------------------------------------------------------
013900 77  TRANS-FILE-AT-END               PIC X VALUE "N".
014000     88  NO-MORE-TRANSACTIONS        VALUE "Y".
014100 77  EXIT-WAS-REQUESTED              PIC X VALUE "N".
014200     88  RUN-IS-OVER                 VALUE "Y".
014300 77  SCHEDULE-OK-FLAG                PIC X VALUE "Y".
014400     88  SCHEDULE-SUCCEEDED          VALUE "Y".
014500 77  CANCEL-OK-FLAG                  PIC X VALUE "Y".
014600     88  CANCEL-SUCCEEDED            VALUE "Y".
014700
014800* Counts lines actually written by a LIST, so 0810 knows
014900* whether to fall back to the "no appointments" message.
015000 77  WS-LIST-LINE-COUNT              PIC S9(04) COMP VALUE ZERO.
015100
015200* Captured once at 0010 from the system clock and combined
015300* into one CCYYMMDDHHMI value for the upcoming test above.
015400 77  WS-SYSTEM-DATE                  PIC 9(08) VALUE ZERO.
015500 77  WS-SYSTEM-TIME                  PIC 9(08) VALUE ZERO.
015600 77  WS-CURRENT-DATETIME             PIC 9(12) VALUE ZERO.
