000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. APTSCH01.
000300 AUTHOR. M BUDLONG.
000400 INSTALLATION.
000500 DATE-WRITTEN. 06/02/88.
000600 DATE-COMPILED.
000700 SECURITY. NONE
000800*--------------------------------------------------------------
000900* APTSCH01 - Appointment scheduling transaction processor.
001000*
001100* Reads one free-format command line per transaction
001200* (LIST, SCHEDULE, CANCEL, EXIT), maintains the schedule of
001300* haircut/shampoo appointments in working storage for the
001400* duration of the run, and writes one or more response lines
001500* to the response file for each transaction processed.  No
001600* appointment data is kept from one run to the next - the
001700* table is built fresh each time from the SCHEDULE/CANCEL
001800* transactions in the input.
001900*
002000* There is deliberately no appointment master file behind
002100* this program - the shop's job-scheduler feeds it a fresh
002200* batch of commands every run and reads the response file
002300* back, so the table in WSAPT01.CBL only has to live as long
002400* as one run of APTSCH01.
002500*--------------------------------------------------------------
002600*                        Change log
002700*--------------------------------------------------------------
002800*  MB  06/02/88  Original coding - LIST/SCHEDULE/CANCEL/EXIT.
002900*  MB  11/14/89  Added the CANCEL-FOUND-INDEX floor lookup so
003000*                CANCEL no longer walks the whole table twice.
003100*  RT  04/03/91  Fixed 0650-COMPUTE-MAX-DAY-OF-MONTH - February
003200*                of a century year was coming up one day short.
003300*  RT  08/22/92  Schedule conflict message now lists the
003400*                conflicting appointments instead of just
003500*                rejecting the request.             REQ 4417
003600*  MB  01/15/94  Widened TOK-3 to X(10) - a four digit year
003700*                plus two single digit month/day pieces was
003800*                running the token too tight.
003900*  JH  07/30/96  LIST now suppresses appointments that have
004000*                already ended - "LIST" means upcoming, not
004100*                all.                                REQ 5082
004200*  JH  09/09/98  Y2K - WS-SYSTEM-DATE now accepted as a full
004300*                4 digit century YYYYMMDD field rather than
004400*                the old 2 digit year ACCEPT FROM DATE.
004500*                                                    REQ 5911
004600*  JH  09/09/98  TR-YEAR/DT-CCYY widened to 4 digits throughout
004700*                - no more windowing of a 2 digit year.
004800*  KD  05/19/03  Response file reassigned from the old local
004900*                print queue to the new job-scheduler output
005000*                dataset - no logic change.          REQ 6204
005100*  TW  11/08/11  Renumbered every paragraph to the standard
005200*                4 digit scheme and added PERFORM...THRU ranges
005300*                around the transaction read and the date/time
005400*                parse so both follow the same EOF/error-exit
005500*                style as the rest of the shop's batch work.
005600*                No rule change.                     REQ 8402
005700*  TW  11/08/11  Added an UPSI-0 trace switch to SPECIAL-NAMES
005800*                so production can turn on the command-level
005900*                DISPLAY trace from the JCL PARM without a
006000*                recompile.                          REQ 8403
006100*--------------------------------------------------------------
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400
006500*--------------------------------------------------------------
006600* UPSI-0 is this run's trace switch - on when the operator
006700* turns bit 0 of the JCL PARM field on.  See 0305 below.  Off
006800* is the normal production setting - the trace is strictly a
006900* debugging aid and writes nothing to the response file.
007000*--------------------------------------------------------------
007100 SPECIAL-NAMES.
007200     UPSI-0 ON STATUS IS SW-DEBUG-IS-ON
007300            OFF STATUS IS SW-DEBUG-IS-OFF.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700*    The command (transaction) stream and the response
007800*    stream - one SELECT clause each, copied in rather than
007900*    spelled out here so both can be shared by any future
008000*    program that needs the same two files.
008100     COPY "SLAPT01.CBL".
008200
008300     COPY "SLAPT02.CBL".
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700
008800*    File descriptions for the two files above - see
008900*    FDAPT01.CBL and FDAPT02.CBL for the record layouts.
009000     COPY "FDAPT01.CBL".
009100
009200     COPY "FDAPT02.CBL".
009300
009400 WORKING-STORAGE SECTION.
009500
009600*    The broken-out transaction, the token work area, and the
009700*    in-memory appointment table - see WSAPT01.CBL.
009800     COPY "WSAPT01.CBL".
009900
010000*    Date/time parsing, normalization and display work areas -
010100*    see WSAPT02.CBL.
010200     COPY "WSAPT02.CBL".
010300
010400 PROCEDURE DIVISION.
010500
010600*--------------------------------------------------------------
010700* 0000-PROGRAM-BEGIN - top of the run.  Open, process until
010800* EXIT or end of file, close.  Falls through to 0001-EXIT-
010900* PROGRAM and 0002-STOP-RUN below when 0020-CLOSING-PROCEDURE
011000* returns.  The three PERFORMs below are deliberately kept at
011100* this one level - nothing else belongs in 0000-PROGRAM-BEGIN,
011200* so a reader can see the whole shape of the run at a glance.
011300*--------------------------------------------------------------
011400 0000-PROGRAM-BEGIN.
011500*    Get both files open and the clock captured.
011600     PERFORM 0010-OPENING-PROCEDURE.
011700*    Work the transaction stream until EOF or EXIT.
011800     PERFORM 0100-MAIN-PROCESS.
011900*    Tear back down - see 0020 below.
012000     PERFORM 0020-CLOSING-PROCEDURE.
012100
012200* Standard shop exit/stop pair - EXIT PROGRAM for a CALLed
012300* run, STOP RUN when APTSCH01 is the top of the job step.
012400* APTSCH01 is normally run as its own job step, so in practice
012500* it is 0002-STOP-RUN that ends the run.
012600 0001-EXIT-PROGRAM.
012700     EXIT PROGRAM.
012800
012900 0002-STOP-RUN.
013000     STOP RUN.
013100
013200*--------------------------------------------------------------
013300* 0010-OPENING-PROCEDURE - opens both files, captures the
013400* system clock once for the upcoming test, and primes the
013500* loop with the first read.  The clock is captured exactly
013600* once, here, rather than re-read for every LIST command, so
013700* a long-running batch of commands judges "upcoming" against
013800* one consistent point in time.
013900*--------------------------------------------------------------
014000 0010-OPENING-PROCEDURE.
014100     OPEN INPUT  APPT-TRANS-FILE.
014200     OPEN OUTPUT APPT-RESP-FILE.
014300*    WS-SYSTEM-DATE/TIME feed WS-CURRENT-DATETIME below - see
014400*    0811-LIST-UPCOMING-SCAN for where it gets used.
014500     ACCEPT WS-SYSTEM-DATE FROM DATE YYYYMMDD.
014600     ACCEPT WS-SYSTEM-TIME FROM TIME.
014700     COMPUTE WS-CURRENT-DATETIME =
014800         (WS-SYSTEM-DATE * 10000) + (WS-SYSTEM-TIME / 10000).
014900*    Prime the read so 0100-MAIN-PROCESS always starts with
015000*    either a record in hand or NO-MORE-TRANSACTIONS already
015100*    set.
015200     PERFORM 0200-READ-A-TRANSACTION THRU 0200-EXIT.
015300
015400* Closes both files - nothing else to tear down, the whole
015500* appointment table is just working storage and goes away
015600* with the run.
015700 0020-CLOSING-PROCEDURE.
015800     CLOSE APPT-TRANS-FILE.
015900     CLOSE APPT-RESP-FILE.
016000
016100* The transaction loop proper - one PERFORM per command line
016200* until the file runs out or an EXIT command sets RUN-IS-OVER.
016300* Either condition is enough to drop out, so an EXIT command
016400* partway through the input stops the run just as cleanly as
016500* running out of transactions would.
016600 0100-MAIN-PROCESS.
016700     PERFORM 0300-PROCESS-ONE-TRANSACTION
016800         UNTIL NO-MORE-TRANSACTIONS OR RUN-IS-OVER.
016900
017000*--------------------------------------------------------------
017100* 0200-READ-A-TRANSACTION - paragraph-range read with the EOF
017200* test as a GO TO to 0200-EXIT, in the shop's usual read-rtn
017300* style.  Called as PERFORM ... THRU 0200-EXIT throughout, so
017400* the AT END branch always lands on the EXIT sentence below
017500* instead of falling into whatever paragraph happens to follow
017600* this one in the listing.
017700*--------------------------------------------------------------
017800 0200-READ-A-TRANSACTION.
017900     READ APPT-TRANS-FILE
018000         AT END
018100             MOVE "Y" TO TRANS-FILE-AT-END
018200             GO TO 0200-EXIT.
018300 0200-EXIT.
018400     EXIT.
018500
018600*--------------------------------------------------------------
018700* 0300-PROCESS-ONE-TRANSACTION - one input line.  Blank lines
018800* are skipped, per req - no response is written for them.
018900* Re-primes the next read at the bottom so 0100's PERFORM
019000* ... UNTIL always has a fresh record or EOF to test.
019100*--------------------------------------------------------------
019200 0300-PROCESS-ONE-TRANSACTION.
019300     MOVE SPACE TO TOKEN-WORK-AREA.
019400     MOVE ZERO  TO TOK-COUNT.
019500     PERFORM 0310-UPPERCASE-AND-TOKENIZE-THE-LINE.
019600*    TOK-COUNT of zero is a blank line - skip quietly, no
019700*    usage message, no trace, no response line.
019800     IF TOK-COUNT NOT = ZERO
019900         PERFORM 0305-DISPLAY-A-DEBUG-TRACE
020000         PERFORM 0320-VALIDATE-THE-COMMAND
020100         IF COMMAND-IS-VALID
020200             PERFORM 0400-DISPATCH-THE-COMMAND
020300         ELSE
020400             MOVE "Unrecognized command" TO WS-MSG-TEXT
020500             PERFORM 1200-WRITE-A-RESPONSE-LINE.
020600*    Read ahead for the next trip around 0100's PERFORM ...
020700*    UNTIL, unless this transaction was itself the EXIT
020800*    command - no sense reading past EXIT.
020900     IF NOT RUN-IS-OVER
021000         PERFORM 0200-READ-A-TRANSACTION THRU 0200-EXIT.
021100
021200*--------------------------------------------------------------
021300* 0305-DISPLAY-A-DEBUG-TRACE - tests the UPSI-0 trace switch
021400* itself, so the caller can PERFORM it unconditionally.  Shows
021500* the raw token count on SYSOUT - no effect on the response
021600* file or any business rule.  Turned on for one run by setting
021700* bit 0 of the UPSI parameter in the JCL, turned back off for
021800* the next - nothing in this program itself switches it.
021900*--------------------------------------------------------------
022000 0305-DISPLAY-A-DEBUG-TRACE.
022100     IF SW-DEBUG-IS-ON
022200         DISPLAY "APTSCH01 TRACE - TOK-COUNT=" TOK-COUNT
022300             " TOK-1=" TOK-1.
022400
022500* Upcases the whole line (commands and tokens are matched
022600* without regard to case) and splits it on whitespace.  TOK-
022700* COUNT comes back from the TALLYING IN phrase, so a short
022800* line simply leaves the trailing TOK-n fields at their SPACE
022900* VALUE.
023000 0310-UPPERCASE-AND-TOKENIZE-THE-LINE.
023100     INSPECT TRANSACTION-LINE CONVERTING
023200         "abcdefghijklmnopqrstuvwxyz" TO
023300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023400     UNSTRING TRANSACTION-LINE DELIMITED BY ALL SPACE
023500         INTO TOK-1 TOK-2 TOK-3 TOK-4 TOK-5
023600         TALLYING IN TOK-COUNT.
023700
023800* TOK-1 becomes TR-COMMAND so COMMAND-IS-VALID and its four
023900* sibling 88-levels can be tested by the dispatcher below -
024000* the MOVE SPACE first clears any trailing junk left over
024100* from a shorter command on a prior transaction.
024200 0320-VALIDATE-THE-COMMAND.
024300     MOVE SPACE  TO TR-COMMAND.
024400     MOVE TOK-1  TO TR-COMMAND.
024500
024600*--------------------------------------------------------------
024700* 0400-DISPATCH-THE-COMMAND - one of the four valid commands.
024800* Any other token was already rejected by 0320-VALIDATE-THE-
024900* COMMAND, so by the time control reaches here exactly one of
025000* the four IF tests below is guaranteed to be true.  Coded as
025100* a straight nested IF/ELSE rather than a GO TO dispatch table -
025200* four commands does not call for anything fancier.
025300*--------------------------------------------------------------
025400 0400-DISPATCH-THE-COMMAND.
025500     IF COMMAND-IS-LIST
025600         PERFORM 0410-DO-LIST-COMMAND
025700     ELSE
025800     IF COMMAND-IS-SCHEDULE
025900         PERFORM 0420-DO-SCHEDULE-COMMAND
026000     ELSE
026100     IF COMMAND-IS-CANCEL
026200         PERFORM 0430-DO-CANCEL-COMMAND
026300     ELSE
026400     IF COMMAND-IS-EXIT
026500         PERFORM 0440-DO-EXIT-COMMAND.
026600
026700* LIST takes no arguments - anything else on the line is a
026800* usage error, otherwise it is just the upcoming-list report.
026900 0410-DO-LIST-COMMAND.
027000     IF TOK-COUNT NOT = 1
027100         MOVE "Usage: LIST" TO WS-MSG-TEXT
027200         PERFORM 1200-WRITE-A-RESPONSE-LINE
027300     ELSE
027400         PERFORM 0810-LIST-UPCOMING-APPOINTMENTS.
027500
027600*--------------------------------------------------------------
027700* 0420-DO-SCHEDULE-COMMAND - SCHEDULE type date time.  Checks
027800* the token count, then the appointment type, then hands the
027900* date/time argument to 0500 before ever touching the table -
028000* nothing is built or inserted until all three checks pass.
028100* On a conflict it lists what the request collided with rather
028200* than just rejecting it, per the 08/22/92 change above.
028300*--------------------------------------------------------------
028400 0420-DO-SCHEDULE-COMMAND.
028500     IF TOK-COUNT < 3
028600         MOVE "Usage: SCHEDULE type date time" TO WS-MSG-TEXT
028700         PERFORM 1200-WRITE-A-RESPONSE-LINE
028800     ELSE
028900         MOVE SPACE  TO TR-APPT-TYPE
029000         MOVE TOK-2  TO TR-APPT-TYPE
029100         IF NOT APPT-TYPE-IS-VALID
029200             MOVE "Unrecognized appointment" TO WS-MSG-TEXT
029300             PERFORM 1200-WRITE-A-RESPONSE-LINE
029400         ELSE
029500*            Date/time argument next - see 0500 below.
029600             PERFORM 0500-PARSE-THE-DATE-TIME-ARGUMENT
029700          THRU 0500-EXIT
029800             IF DATE-PARSE-FAILED
029900                 MOVE "Unable to parse date" TO WS-MSG-TEXT
030000                 PERFORM 1200-WRITE-A-RESPONSE-LINE
030100             ELSE
030200*                All three checks passed - build the
030300*                candidate appointment and try the insert.
030400                 PERFORM 0600-BUILD-WORK-APPOINTMENT
030500                 PERFORM 1000-SCHEDULE-THE-APPOINTMENT
030600                 IF NOT SCHEDULE-SUCCEEDED
030700                     MOVE "Schedule conflict" TO WS-MSG-TEXT
030800                     PERFORM 1200-WRITE-A-RESPONSE-LINE
030900                     PERFORM 0820-LIST-CONFLICTING-APPOINTMENTS.
031000
031100*--------------------------------------------------------------
031200* 0430-DO-CANCEL-COMMAND - CANCEL type date time.  Same type
031300* and date/time validation as 0420-DO-SCHEDULE-COMMAND above,
031400* then 1100-CANCEL-THE-APPOINTMENT looks for an exact start-
031500* time-and-type match to remove - there is no partial-match
031600* cancel.
031700*--------------------------------------------------------------
031800 0430-DO-CANCEL-COMMAND.
031900     IF TOK-COUNT < 3
032000         MOVE "Usage: CANCEL type date time" TO WS-MSG-TEXT
032100         PERFORM 1200-WRITE-A-RESPONSE-LINE
032200     ELSE
032300         MOVE SPACE  TO TR-APPT-TYPE
032400         MOVE TOK-2  TO TR-APPT-TYPE
032500         IF NOT APPT-TYPE-IS-VALID
032600             MOVE "Unrecognized appointment" TO WS-MSG-TEXT
032700             PERFORM 1200-WRITE-A-RESPONSE-LINE
032800         ELSE
032900             PERFORM 0500-PARSE-THE-DATE-TIME-ARGUMENT
033000          THRU 0500-EXIT
033100             IF DATE-PARSE-FAILED
033200                 MOVE "Unable to parse date" TO WS-MSG-TEXT
033300                 PERFORM 1200-WRITE-A-RESPONSE-LINE
033400             ELSE
033500*                WORK-APPOINTMENT here is only used for its
033600*                type and start time - 1100 ignores WORK-APPT-
033700*                END entirely.
033800                 PERFORM 0600-BUILD-WORK-APPOINTMENT
033900                 PERFORM 1100-CANCEL-THE-APPOINTMENT
034000                 IF NOT CANCEL-SUCCEEDED
034100                     MOVE "Could not cancel appointment"
034200                         TO WS-MSG-TEXT
034300                     PERFORM 1200-WRITE-A-RESPONSE-LINE.
034400
034500* EXIT takes no arguments either - sets EXIT-WAS-REQUESTED so
034600* 0100's PERFORM ... UNTIL drops out on the next test.  No
034700* response line is written for a successful EXIT - only a
034800* misused one with extra tokens gets a usage message.
034900 0440-DO-EXIT-COMMAND.
035000     IF TOK-COUNT NOT = 1
035100         MOVE "Usage: EXIT" TO WS-MSG-TEXT
035200         PERFORM 1200-WRITE-A-RESPONSE-LINE
035300     ELSE
035400         MOVE "Y" TO EXIT-WAS-REQUESTED.
035500
035600*--------------------------------------------------------------
035700* 0500-PARSE-THE-DATE-TIME-ARGUMENT - breaks TOK-3/TOK-4/TOK-5
035800* ("2026-7-14" "3:30" "PM") into TR-YEAR/MONTH/DAY/HOUR/MINUTE
035900* (24 hour) with the date normalization rule applied to the
036000* day.  Returns DT-PARSE-OK-FLAG - "N" on any kind of bad
036100* input.  Each step goes to 0500-EXIT the moment the flag
036200* turns "N" rather than running the remaining steps on bad
036300* input - a malformed date token has no business being fed
036400* into the time or normalization steps that follow it.
036500*--------------------------------------------------------------
036600 0500-PARSE-THE-DATE-TIME-ARGUMENT.
036700     MOVE "Y" TO DT-PARSE-OK-FLAG.
036800*    Step 1 - split and numeric-check the date token.
036900     PERFORM 0510-UNSTRING-THE-DATE-TOKEN THRU 0510-EXIT.
037000     IF DATE-PARSE-FAILED GO TO 0500-EXIT.
037100*    Step 2 - split and numeric/AM-PM-check the time token.
037200     PERFORM 0520-UNSTRING-THE-TIME-TOKEN THRU 0520-EXIT.
037300     IF DATE-PARSE-FAILED GO TO 0500-EXIT.
037400*    Step 3 - range-check the month and normalize the day.
037500     PERFORM 0530-VALIDATE-AND-NORMALIZE-THE-DATE.
037600     IF DATE-PARSE-FAILED GO TO 0500-EXIT.
037700*    Step 4 - fold the 12 hour clock and AM/PM into TR-HOUR.
037800     PERFORM 0540-CONVERT-TO-24-HOUR.
037900 0500-EXIT.
038000     EXIT.
038100
038200* Splits TOK-3 on the dashes into the year/month/day tokens
038300* and fails the parse if any piece is not numeric.  The two
038400* INSPECT statements turn a blank left by a single digit
038500* month or day into a leading zero, so "2026-7-4" unstrings
038600* to year "2026", month " 7" and comes out "07" here, ready
038700* for the NUMERIC test.
038800 0510-UNSTRING-THE-DATE-TOKEN.
038900     MOVE SPACE TO DT-YEAR-TOKEN DT-MONTH-TOKEN DT-DAY-TOKEN.
039000     UNSTRING TOK-3 DELIMITED BY "-"
039100         INTO DT-YEAR-TOKEN DT-MONTH-TOKEN DT-DAY-TOKEN.
039200     INSPECT DT-MONTH-TOKEN REPLACING LEADING SPACE BY "0".
039300     INSPECT DT-DAY-TOKEN   REPLACING LEADING SPACE BY "0".
039400     IF DT-YEAR-TOKEN NOT NUMERIC
039500         OR DT-MONTH-TOKEN NOT NUMERIC
039600         OR DT-DAY-TOKEN NOT NUMERIC
039700             MOVE "N" TO DT-PARSE-OK-FLAG.
039800 0510-EXIT.
039900     EXIT.
040000
040100* Splits TOK-4 on the colon into the hour/minute tokens and
040200* copies TOK-5 to TR-AMPM, then checks all three are legal.
040300* The hour/minute range checks themselves come later - this
040400* paragraph only confirms the pieces are numeric (or, for
040500* TR-AMPM, one of the two legal values).
040600 0520-UNSTRING-THE-TIME-TOKEN.
040700     MOVE SPACE TO DT-HOUR-TOKEN DT-MINUTE-TOKEN.
040800     UNSTRING TOK-4 DELIMITED BY ":"
040900         INTO DT-HOUR-TOKEN DT-MINUTE-TOKEN.
041000     INSPECT DT-HOUR-TOKEN   REPLACING LEADING SPACE BY "0".
041100     INSPECT DT-MINUTE-TOKEN REPLACING LEADING SPACE BY "0".
041200     MOVE SPACE TO TR-AMPM.
041300     MOVE TOK-5 TO TR-AMPM.
041400     IF DT-HOUR-TOKEN NOT NUMERIC
041500         OR DT-MINUTE-TOKEN NOT NUMERIC
041600         OR NOT AMPM-IS-VALID
041700             MOVE "N" TO DT-PARSE-OK-FLAG.
041800 0520-EXIT.
041900     EXIT.
042000
042100* Range-checks the month, then applies the date normalization
042200* rule - a day past the end of a short month (e.g. "2026-4-31")
042300* is pulled back to the last legal day of that month instead
042400* of being rejected outright.  The month check has to come
042500* first, since 0650-COMPUTE-MAX-DAY-OF-MONTH below has no idea
042600* what to do with an out-of-range month.
042700 0530-VALIDATE-AND-NORMALIZE-THE-DATE.
042800     MOVE DT-YEAR-TOKEN  TO TR-YEAR.
042900     MOVE DT-MONTH-TOKEN TO TR-MONTH.
043000     MOVE DT-DAY-TOKEN   TO TR-DAY.
043100     IF TR-MONTH < 1 OR TR-MONTH > 12
043200         MOVE "N" TO DT-PARSE-OK-FLAG
043300     ELSE
043400         MOVE TR-YEAR  TO DT-CALC-YEAR
043500         MOVE TR-MONTH TO DT-CALC-MONTH
043600         PERFORM 0650-COMPUTE-MAX-DAY-OF-MONTH
043700         IF TR-DAY > DT-CALC-MAX-DAY
043800             MOVE DT-CALC-MAX-DAY TO TR-DAY.
043900
044000* 12-hour clock to TR-HOUR - range-checks DT-HOUR-12 itself
044100* (1 thru 12, never 0 or 13+), then hands the AM/PM arithmetic
044200* off to 0541 below, and finally range-checks the minute.
044300 0540-CONVERT-TO-24-HOUR.
044400     MOVE DT-HOUR-TOKEN TO DT-HOUR-12.
044500     IF DT-HOUR-12 < 1 OR DT-HOUR-12 > 12
044600         MOVE "N" TO DT-PARSE-OK-FLAG
044700     ELSE
044800         PERFORM 0541-SET-THE-24-HOUR-VALUE
044900         MOVE DT-MINUTE-TOKEN TO TR-MINUTE
045000         IF TR-MINUTE > 59
045100             MOVE "N" TO DT-PARSE-OK-FLAG.
045200
045300*--------------------------------------------------------------
045400* 0541-SET-THE-24-HOUR-VALUE - 12 AM becomes hour 00, 12 PM
045500* stays hour 12, otherwise PM adds 12.  Split out of 0540 so
045600* the minute-range check there stays a separate, later
045700* sentence instead of a trailing statement trapped inside
045800* this IF/ELSE.  Midnight and noon are the two special cases
045900* every 12-hour-clock routine has to get right, so they are
046000* spelled out here rather than folded into the general rule.
046100*--------------------------------------------------------------
046200 0541-SET-THE-24-HOUR-VALUE.
046300     IF AMPM-IS-AM
046400         IF DT-HOUR-12 = 12
046500             MOVE ZERO TO TR-HOUR
046600         ELSE
046700             MOVE DT-HOUR-12 TO TR-HOUR
046800     ELSE
046900         IF DT-HOUR-12 = 12
047000             MOVE 12 TO TR-HOUR
047100         ELSE
047200             COMPUTE TR-HOUR = DT-HOUR-12 + 12.
047300
047400*--------------------------------------------------------------
047500* 0600-BUILD-WORK-APPOINTMENT - packs TR-YEAR/MONTH/DAY/HOUR/
047600* MINUTE into WORK-APPT-START and computes WORK-APPT-END from
047700* the type's fixed duration.  Called by both SCHEDULE and
047800* CANCEL once their date/time argument has parsed clean - the
047900* resulting WORK-APPOINTMENT is the one record both the
048000* schedule-insert logic and the cancel-lookup logic act on.
048100*--------------------------------------------------------------
048200 0600-BUILD-WORK-APPOINTMENT.
048300     MOVE SPACE TO WORK-APPT-TYPE.
048400     MOVE TR-APPT-TYPE TO WORK-APPT-TYPE.
048500*    CCYYMMDDHHMI, built directly from the broken-out TR-
048600*    fields rather than going through DT-CCYYMMDDHHMI - there
048700*    is nothing here yet to redefine into pieces.
048800     COMPUTE WORK-APPT-START =
048900         (TR-YEAR  * 100000000) + (TR-MONTH * 1000000)
049000       + (TR-DAY   * 10000)     + (TR-HOUR  * 100) + TR-MINUTE.
049100     PERFORM 0610-LOOKUP-APPOINTMENT-DURATION.
049200     PERFORM 0620-COMPUTE-THE-END-DATETIME.
049300
049400* A haircut runs 30 minutes, a shampoo 60 - there is no third
049500* appointment type, APPT-TYPE-IS-VALID already ruled that out,
049600* so a straight IF/ELSE is all the table this lookup needs.
049700 0610-LOOKUP-APPOINTMENT-DURATION.
049800     IF APPT-TYPE-IS-HAIRCUT
049900         MOVE 030 TO WORK-APPT-DURATION
050000     ELSE
050100         MOVE 060 TO WORK-APPT-DURATION.
050200
050300*--------------------------------------------------------------
050400* 0620-COMPUTE-THE-END-DATETIME - start + duration minutes
050500* with minute/hour/day rollover.  A 30 or 60 minute duration
050600* can carry at most one hour and at most one calendar day, so
050700* the three IF tests below only ever need to carry one unit
050800* up to the next.
050900*--------------------------------------------------------------
051000 0620-COMPUTE-THE-END-DATETIME.
051100     MOVE WORK-APPT-START TO DT-CCYYMMDDHHMI.
051200*    Minute rollover first.
051300     COMPUTE DT-TOTAL-MINUTES = DT-MI + WORK-APPT-DURATION.
051400     IF DT-TOTAL-MINUTES > 59
051500         COMPUTE DT-MI = DT-TOTAL-MINUTES - 60
051600         COMPUTE DT-TOTAL-HOURS = DT-HH + 1
051700     ELSE
051800         MOVE DT-TOTAL-MINUTES TO DT-MI
051900         MOVE DT-HH TO DT-TOTAL-HOURS.
052000*    Hour rollover next, using whatever the minute step above
052100*    carried into DT-TOTAL-HOURS.
052200     IF DT-TOTAL-HOURS > 23
052300         COMPUTE DT-HH = DT-TOTAL-HOURS - 24
052400         MOVE 1 TO DT-DAY-CARRY
052500     ELSE
052600         MOVE DT-TOTAL-HOURS TO DT-HH
052700         MOVE 0 TO DT-DAY-CARRY.
052800*    Day rollover last - only reached when the hour step above
052900*    actually carried a day, and it has to know the current
053000*    month's length to roll DD over into MM correctly.
053100     IF DT-DAY-CARRY = 1
053200         MOVE DT-CCYY TO DT-CALC-YEAR
053300         MOVE DT-MM   TO DT-CALC-MONTH
053400         PERFORM 0650-COMPUTE-MAX-DAY-OF-MONTH
053500         IF DT-DD >= DT-CALC-MAX-DAY
053600             MOVE 1 TO DT-DD
053700             IF DT-MM >= 12
053800                 MOVE 1 TO DT-MM
053900                 ADD 1 TO DT-CCYY
054000             ELSE
054100                 ADD 1 TO DT-MM
054200         ELSE
054300             ADD 1 TO DT-DD.
054400     MOVE DT-CCYYMMDDHHMI TO WORK-APPT-END.
054500
054600*--------------------------------------------------------------
054700* 0650-COMPUTE-MAX-DAY-OF-MONTH - usage: move year to DT-CALC-
054800* YEAR, month to DT-CALC-MONTH, perform.  Returns DT-CALC-MAX-
054900* DAY.  February of a leap year returns 29 - divisible by 4,
055000* except century years unless also divisible by 400.  See the
055100* 04/03/91 fix above - a century year divisible by 400 was
055200* falling through to the "not leap" branch before that fix.
055300*--------------------------------------------------------------
055400 0650-COMPUTE-MAX-DAY-OF-MONTH.
055500*    Table lookup first - right for every month except a leap
055600*    February, which the three DIVIDE tests below correct.
055700     MOVE DT-MAX-DAY(DT-CALC-MONTH) TO DT-CALC-MAX-DAY.
055800     IF DT-CALC-MONTH = 2
055900*        Divisible by 400 - always a leap year.
056000         DIVIDE DT-CALC-YEAR BY 400 GIVING DT-QUOTIENT
056100             REMAINDER DT-REMAINDER
056200         IF DT-REMAINDER = ZERO
056300             MOVE 29 TO DT-CALC-MAX-DAY
056400         ELSE
056500*            Divisible by 100 but not by 400 - never a leap
056600*            year, whatever the table above says about 28.
056700             DIVIDE DT-CALC-YEAR BY 100 GIVING DT-QUOTIENT
056800                 REMAINDER DT-REMAINDER
056900             IF DT-REMAINDER = ZERO
057000                 MOVE 28 TO DT-CALC-MAX-DAY
057100             ELSE
057200*                Not a century year - the ordinary divisible-
057300*                by-4 rule applies.
057400                 DIVIDE DT-CALC-YEAR BY 4 GIVING DT-QUOTIENT
057500                     REMAINDER DT-REMAINDER
057600                 IF DT-REMAINDER = ZERO
057700                     MOVE 29 TO DT-CALC-MAX-DAY.
057800
057900*--------------------------------------------------------------
058000* 0700-FORMAT-AN-APPOINTMENT-LINE - builds WS-MSG-TEXT as
058100* "TYPE Month Day, Year H:M AM/PM - H:M AM/PM" from
058200* WORK-APPT-TYPE/WORK-APPT-START/WORK-APPT-END.  Called once
058300* for the entry being listed or the conflict being reported -
058400* never for the appointment a SCHEDULE request just succeeded
058500* in inserting, since a successful SCHEDULE writes no response
058600* line at all.
058700*--------------------------------------------------------------
058800 0700-FORMAT-AN-APPOINTMENT-LINE.
058900*    Start half of the line.
059000     MOVE WORK-APPT-START TO DT-CCYYMMDDHHMI.
059100     PERFORM 0705-BREAK-OUT-A-DATETIME.
059200     PERFORM 0710-CONVERT-TO-12-HOUR.
059300     MOVE DT-DISP-MONTH-NAME TO FMT-START-MONTH.
059400     MOVE DT-DISP-DAY        TO FMT-START-DAY.
059500     MOVE DT-DISP-YEAR       TO FMT-START-YEAR.
059600     MOVE DT-DISP-HOUR       TO FMT-START-HOUR.
059700     MOVE DT-DISP-MINUTE     TO FMT-START-MINUTE.
059800     MOVE DT-DISP-AMPM       TO FMT-START-AMPM.
059900*    End half - the month/day/year are not shown twice, so
060000*    only the hour/minute/AM-PM carry forward into FMT-END-.
060100     MOVE WORK-APPT-END TO DT-CCYYMMDDHHMI.
060200     PERFORM 0705-BREAK-OUT-A-DATETIME.
060300     PERFORM 0710-CONVERT-TO-12-HOUR.
060400     MOVE DT-DISP-HOUR       TO FMT-END-HOUR.
060500     MOVE DT-DISP-MINUTE     TO FMT-END-MINUTE.
060600     MOVE DT-DISP-AMPM       TO FMT-END-AMPM.
060700     PERFORM 0720-BUILD-THE-RESPONSE-TEXT.
060800
060900* Breaks DT-CCYYMMDDHHMI (set by the caller) into the DT-DISP-
061000* fields 0700 moves into the FMT- fields above.  Shared by the
061100* start-half and end-half passes through 0700, so it only
061200* knows about "the datetime currently in DT-CCYYMMDDHHMI" and
061300* nothing about which half of the line it is building.
061400 0705-BREAK-OUT-A-DATETIME.
061500     MOVE DT-MM   TO DT-CALC-MONTH.
061600     MOVE DT-MONTH-NAME(DT-CALC-MONTH) TO DT-DISP-MONTH-NAME.
061700     MOVE DT-DD   TO DT-DISP-DAY.
061800     MOVE DT-CCYY TO DT-DISP-YEAR.
061900     MOVE DT-HH   TO DT-DISP-HOUR.
062000     MOVE DT-MI   TO DT-DISP-MINUTE.
062100
062200*--------------------------------------------------------------
062300* 0710-CONVERT-TO-12-HOUR - DT-DISP-HOUR in, 24-hour on entry,
062400* rewritten to 1-12 on exit with DT-DISP-AMPM set.  Hour zero
062500* (midnight) is the one value that does not simply fall out of
062600* "PM if 12 or more" - it has to become 12 AM, not 0 AM.
062700*--------------------------------------------------------------
062800 0710-CONVERT-TO-12-HOUR.
062900     IF DT-DISP-HOUR = 0
063000         MOVE 12 TO DT-DISP-HOUR
063100         MOVE "AM" TO DT-DISP-AMPM
063200     ELSE
063300     IF DT-DISP-HOUR < 12
063400         MOVE "AM" TO DT-DISP-AMPM
063500     ELSE
063600         MOVE "PM" TO DT-DISP-AMPM
063700         IF DT-DISP-HOUR > 12
063800             COMPUTE DT-DISP-HOUR = DT-DISP-HOUR - 12.
063900
064000*--------------------------------------------------------------
064100* 0720-BUILD-THE-RESPONSE-TEXT - strings the FMT- fields set
064200* by 0700-FORMAT-AN-APPOINTMENT-LINE together.  FMT-START-DAY/
064300* FMT-START-HOUR/FMT-END-HOUR are Z9 edited so a one digit
064400* value has no leading zero - 0725-TRIM-A-TWO-CHAR-FIELD
064500* strips the leading space that leaves behind before the
064600* STRING.  WS-MSG-PTR tracks position across all five STRING
064700* statements below, the same way it would across a printed
064800* report line built up a piece at a time.
064900*--------------------------------------------------------------
065000 0720-BUILD-THE-RESPONSE-TEXT.
065100     MOVE SPACE TO WS-MSG-TEXT.
065200     MOVE 1     TO WS-MSG-PTR.
065300*    Appointment type and the start month name.
065400     STRING TR-APPT-TYPE     DELIMITED BY SPACE
065500            " "              DELIMITED BY SIZE
065600            FMT-START-MONTH DELIMITED BY SPACE
065700            " "              DELIMITED BY SIZE
065800         INTO WS-MSG-TEXT WITH POINTER WS-MSG-PTR.
065900*    Start day, trimmed, then the comma.
066000     MOVE FMT-START-DAY TO TRIM-SOURCE.
066100     PERFORM 0725-TRIM-A-TWO-CHAR-FIELD.
066200     STRING TRIM-SOURCE(TRIM-BEG:TRIM-LEN) DELIMITED BY SIZE
066300            ", "            DELIMITED BY SIZE
066400         INTO WS-MSG-TEXT WITH POINTER WS-MSG-PTR.
066500*    Start year.
066600     STRING FMT-START-YEAR DELIMITED BY SIZE
066700            " "             DELIMITED BY SIZE
066800         INTO WS-MSG-TEXT WITH POINTER WS-MSG-PTR.
066900*    Start hour (trimmed), minute, AM/PM, then the dash that
067000*    separates the start half of the line from the end half.
067100     MOVE FMT-START-HOUR TO TRIM-SOURCE.
067200     PERFORM 0725-TRIM-A-TWO-CHAR-FIELD.
067300     STRING TRIM-SOURCE(TRIM-BEG:TRIM-LEN) DELIMITED BY SIZE
067400            ":"              DELIMITED BY SIZE
067500            FMT-START-MINUTE DELIMITED BY SIZE
067600            " "              DELIMITED BY SIZE
067700            FMT-START-AMPM   DELIMITED BY SPACE
067800            " - "            DELIMITED BY SIZE
067900         INTO WS-MSG-TEXT WITH POINTER WS-MSG-PTR.
068000*    End hour (trimmed), minute and AM/PM - nothing follows
068100*    this STRING, so no trailing delimiter is needed.
068200     MOVE FMT-END-HOUR TO TRIM-SOURCE.
068300     PERFORM 0725-TRIM-A-TWO-CHAR-FIELD.
068400     STRING TRIM-SOURCE(TRIM-BEG:TRIM-LEN) DELIMITED BY SIZE
068500            ":"            DELIMITED BY SIZE
068600            FMT-END-MINUTE DELIMITED BY SIZE
068700            " "            DELIMITED BY SIZE
068800            FMT-END-AMPM   DELIMITED BY SPACE
068900         INTO WS-MSG-TEXT WITH POINTER WS-MSG-PTR.
069000
069100* TRIM-SOURCE(1:1) is the leading byte of a Z9 edited field -
069200* a space means the value was one digit, so the digit itself
069300* starts one byte in.  Reference modification, not a second
069400* MOVE, does the actual trimming - TRIM-BEG/TRIM-LEN only
069500* mark where the real digits start and how many there are.
069600 0725-TRIM-A-TWO-CHAR-FIELD.
069700     IF TRIM-SOURCE(1:1) = SPACE
069800         MOVE 2 TO TRIM-BEG
069900         MOVE 1 TO TRIM-LEN
070000     ELSE
070100         MOVE 1 TO TRIM-BEG
070200         MOVE 2 TO TRIM-LEN.
070300
070400*--------------------------------------------------------------
070500* The three schedule-store list operations follow - upcoming,
070600* conflicting, and the generic overlap test they both lean on.
070700*--------------------------------------------------------------
070800 0810-LIST-UPCOMING-APPOINTMENTS.
070900     MOVE ZERO TO WS-LIST-LINE-COUNT.
071000     PERFORM 0811-LIST-UPCOMING-SCAN
071100         VARYING APPT-INDEX FROM 1 BY 1
071200             UNTIL APPT-INDEX > APPT-COUNT.
071300*    No upcoming entries at all gets its own message rather
071400*    than a silently empty LIST response.
071500     IF WS-LIST-LINE-COUNT = ZERO
071600         MOVE "No appointments scheduled" TO WS-MSG-TEXT
071700         PERFORM 1200-WRITE-A-RESPONSE-LINE.
071800
071900* An appointment is upcoming if it has not yet ended - see
072000* the 07/30/96 change above.  Already-ended entries are
072100* simply skipped, not removed from the table - APTSCH01 never
072200* purges old entries on its own, only CANCEL removes one.
072300 0811-LIST-UPCOMING-SCAN.
072400     IF APPT-END(APPT-INDEX) > WS-CURRENT-DATETIME
072500         MOVE APPT-TYPE(APPT-INDEX)  TO WORK-APPT-TYPE
072600         MOVE APPT-START(APPT-INDEX) TO WORK-APPT-START
072700         MOVE APPT-END(APPT-INDEX)   TO WORK-APPT-END
072800         PERFORM 0700-FORMAT-AN-APPOINTMENT-LINE
072900         PERFORM 1200-WRITE-A-RESPONSE-LINE
073000         ADD 1 TO WS-LIST-LINE-COUNT.
073100
073200*--------------------------------------------------------------
073300* 0820-LIST-CONFLICTING-APPOINTMENTS - one line per table
073400* entry that conflicts with WORK-APPOINTMENT (the rejected
073500* request).  CMP-B-START/END are set once, before the scan
073600* overwrites WORK-APPT-* with each conflicting entry for
073700* formatting - that overwrite is safe because CMP-B-START/END
073800* have already been copied out of WORK-APPOINTMENT by then.
073900*--------------------------------------------------------------
074000 0820-LIST-CONFLICTING-APPOINTMENTS.
074100     MOVE WORK-APPT-START TO CMP-B-START.
074200     MOVE WORK-APPT-END   TO CMP-B-END.
074300     PERFORM 0821-LIST-CONFLICTING-SCAN
074400         VARYING APPT-INDEX FROM 1 BY 1
074500             UNTIL APPT-INDEX > APPT-COUNT.
074600
074700* Tests one table entry against WORK-APPOINTMENT via 0830 and
074800* formats/writes a line for it only when the two conflict -
074900* every other table entry is passed over without comment.
075000 0821-LIST-CONFLICTING-SCAN.
075100     MOVE APPT-START(APPT-INDEX) TO CMP-A-START.
075200     MOVE APPT-END(APPT-INDEX)   TO CMP-A-END.
075300     PERFORM 0830-APPOINTMENTS-CONFLICT.
075400     IF CMP-IS-CONFLICT
075500         MOVE APPT-TYPE(APPT-INDEX)  TO WORK-APPT-TYPE
075600         MOVE APPT-START(APPT-INDEX) TO WORK-APPT-START
075700         MOVE APPT-END(APPT-INDEX)   TO WORK-APPT-END
075800         PERFORM 0700-FORMAT-AN-APPOINTMENT-LINE
075900         PERFORM 1200-WRITE-A-RESPONSE-LINE.
076000
076100*--------------------------------------------------------------
076200* 0830-APPOINTMENTS-CONFLICT - the generic two-appointment
076300* overlap test.  Compares CMP-A-START/END against CMP-B-
076400* START/END and sets CMP-CONFLICT-FLAG.  Called for
076500* SCHEDULE's neighbor check and for the LIST-CONFLICTING
076600* scan above - both reduce to "do these two time ranges
076700* overlap", so there is only one copy of the rule in the
076800* program.
076900*--------------------------------------------------------------
077000 0830-APPOINTMENTS-CONFLICT.
077100*    A later than B's start and before B's end - A starts
077200*    inside B.
077300     IF CMP-A-START > CMP-B-START
077400         IF CMP-A-START < CMP-B-END
077500             SET CMP-IS-CONFLICT TO TRUE
077600         ELSE
077700             SET CMP-NOT-CONFLICT TO TRUE
077800     ELSE
077900*        A starts at or before B - a conflict only if A runs
078000*        past the point B starts.
078100         IF CMP-A-END > CMP-B-START
078200             SET CMP-IS-CONFLICT TO TRUE
078300         ELSE
078400             SET CMP-NOT-CONFLICT TO TRUE.
078500
078600*--------------------------------------------------------------
078700* 1000-SCHEDULE-THE-APPOINTMENT - rejects WORK-APPOINTMENT if
078800* it conflicts with its immediate predecessor or successor by
078900* start time; otherwise inserts it in sorted order.  Checking
079000* only the two immediate neighbors is sufficient because the
079100* table is always kept fully sorted by APPT-START - no entry
079200* further away could possibly overlap without one of the two
079300* neighbors overlapping first.
079400*--------------------------------------------------------------
079500 1000-SCHEDULE-THE-APPOINTMENT.
079600     MOVE "Y" TO SCHEDULE-OK-FLAG.
079700     MOVE "N" TO CONFLICT-FOUND-FLAG.
079800     PERFORM 1010-FIND-NEIGHBORS-FOR-INSERT.
079900*    Predecessor check - zero means WORK-APPOINTMENT would be
080000*    first in the table, so there is nothing before it to
080100*    conflict with.
080200     IF PREDECESSOR-INDEX > ZERO
080300         MOVE APPT-START(PREDECESSOR-INDEX) TO CMP-A-START
080400         MOVE APPT-END(PREDECESSOR-INDEX)   TO CMP-A-END
080500         MOVE WORK-APPT-START TO CMP-B-START
080600         MOVE WORK-APPT-END   TO CMP-B-END
080700         PERFORM 0830-APPOINTMENTS-CONFLICT
080800         IF CMP-IS-CONFLICT
080900             MOVE "Y" TO CONFLICT-FOUND-FLAG.
081000*    Successor check, skipped once the predecessor test above
081100*    already found a conflict - no need to look any further.
081200     IF HAS-NO-CONFLICT AND SUCCESSOR-INDEX > ZERO
081300         MOVE APPT-START(SUCCESSOR-INDEX) TO CMP-A-START
081400         MOVE APPT-END(SUCCESSOR-INDEX)   TO CMP-A-END
081500         MOVE WORK-APPT-START TO CMP-B-START
081600         MOVE WORK-APPT-END   TO CMP-B-END
081700         PERFORM 0830-APPOINTMENTS-CONFLICT
081800         IF CMP-IS-CONFLICT
081900             MOVE "Y" TO CONFLICT-FOUND-FLAG.
082000     IF HAS-CONFLICT
082100         MOVE "N" TO SCHEDULE-OK-FLAG
082200     ELSE
082300         PERFORM 1020-SHIFT-TABLE-RIGHT-AND-INSERT.
082400
082500*--------------------------------------------------------------
082600* 1010-FIND-NEIGHBORS-FOR-INSERT - PREDECESSOR-INDEX is the
082700* last table entry with START <= WORK-APPT-START (zero if
082800* none); SUCCESSOR-INDEX/INSERT-AT-INDEX is the first entry
082900* with a later start (APPT-COUNT + 1 if WORK-APPOINTMENT
083000* belongs at the end of the table).  INSERT-AT-INDEX starts
083100* out defaulted to "end of table" and is only changed by the
083200* scan below if an actual successor turns up.
083300*--------------------------------------------------------------
083400 1010-FIND-NEIGHBORS-FOR-INSERT.
083500     MOVE ZERO     TO PREDECESSOR-INDEX.
083600     MOVE ZERO     TO SUCCESSOR-INDEX.
083700     MOVE APPT-COUNT TO INSERT-AT-INDEX.
083800     ADD 1 TO INSERT-AT-INDEX.
083900     PERFORM 1011-NEIGHBOR-SCAN
084000         VARYING APPT-INDEX FROM 1 BY 1
084100             UNTIL APPT-INDEX > APPT-COUNT.
084200
084300* Walks the table in order - every entry with an earlier or
084400* equal start becomes the new PREDECESSOR-INDEX, and the
084500* first one with a later start is captured as the successor
084600* and then left alone for the rest of the scan, since the
084700* table is sorted and nothing past it can be an earlier
084800* successor.
084900 1011-NEIGHBOR-SCAN.
085000     IF APPT-START(APPT-INDEX) <= WORK-APPT-START
085100         MOVE APPT-INDEX TO PREDECESSOR-INDEX
085200     ELSE
085300         IF SUCCESSOR-INDEX = ZERO
085400             MOVE APPT-INDEX TO SUCCESSOR-INDEX
085500             MOVE APPT-INDEX TO INSERT-AT-INDEX.
085600
085700*--------------------------------------------------------------
085800* 1020-SHIFT-TABLE-RIGHT-AND-INSERT - opens up one slot at
085900* INSERT-AT-INDEX by sliding everything from there down to
086000* APPT-COUNT one place to the right, then drops
086100* WORK-APPOINTMENT into the slot.  If the table is full the
086200* request is quietly not inserted - 200 appointments is far
086300* more than a day's work, so running out of room here would
086400* point at a data problem upstream rather than a legitimate
086500* business day.
086600*--------------------------------------------------------------
086700 1020-SHIFT-TABLE-RIGHT-AND-INSERT.
086800     IF APPT-COUNT < APPT-MAX-ENTRIES
086900         PERFORM 1021-SHIFT-ONE-RIGHT
087000             VARYING APPT-IX2 FROM APPT-COUNT BY -1
087100             UNTIL APPT-IX2 < INSERT-AT-INDEX
087200         MOVE WORK-APPT-TYPE  TO APPT-TYPE(INSERT-AT-INDEX)
087300         MOVE WORK-APPT-START TO APPT-START(INSERT-AT-INDEX)
087400         MOVE WORK-APPT-END   TO APPT-END(INSERT-AT-INDEX)
087500         ADD 1 TO APPT-COUNT.
087600
087700* Moves one table entry one slot to the right - called once
087800* per slot being opened up, working from the bottom up (APPT-
087900* COUNT down to INSERT-AT-INDEX) so no entry is overwritten
088000* before it has been copied onward.
088100 1021-SHIFT-ONE-RIGHT.
088200     MOVE APPT-TYPE(APPT-IX2)  TO APPT-TYPE(APPT-IX2 + 1).
088300     MOVE APPT-START(APPT-IX2) TO APPT-START(APPT-IX2 + 1).
088400     MOVE APPT-END(APPT-IX2)   TO APPT-END(APPT-IX2 + 1).
088500
088600*--------------------------------------------------------------
088700* 1100-CANCEL-THE-APPOINTMENT - floor lookup on start time,
088800* then an exact type match, per the 11/14/89 change above -
088900* before that change CANCEL walked the whole table a second
089000* time looking for the type, instead of just checking the one
089100* entry the floor lookup already found.
089200*--------------------------------------------------------------
089300 1100-CANCEL-THE-APPOINTMENT.
089400     MOVE "Y" TO CANCEL-OK-FLAG.
089500     PERFORM 1110-FIND-THE-APPOINTMENT-TO-CANCEL.
089600     IF CANCEL-FOUND-INDEX = ZERO
089700         MOVE "N" TO CANCEL-OK-FLAG
089800     ELSE
089900         IF APPT-TYPE(CANCEL-FOUND-INDEX) NOT = WORK-APPT-TYPE
090000             MOVE "N" TO CANCEL-OK-FLAG
090100         ELSE
090200             PERFORM 1120-SHIFT-TABLE-LEFT-AND-REMOVE.
090300
090400* Finds the table entry whose start time matches
090500* WORK-APPT-START exactly - CANCEL-FOUND-INDEX stays zero if
090600* there is no such entry.  A start-time match with the wrong
090700* type is still treated as "not found" by 1100 above, not as
090800* a different kind of failure.
090900 1110-FIND-THE-APPOINTMENT-TO-CANCEL.
091000     MOVE ZERO TO CANCEL-FOUND-INDEX.
091100     PERFORM 1111-CANCEL-SCAN
091200         VARYING APPT-IX3 FROM 1 BY 1 UNTIL APPT-IX3 > APPT-COUNT.
091300
091400* One comparison per table entry - the table is small enough
091500* (200 entries at most) that a straight scan needs no binary-
091600* search shortcut.
091700 1111-CANCEL-SCAN.
091800     IF APPT-START(APPT-IX3) = WORK-APPT-START
091900         MOVE APPT-IX3 TO CANCEL-FOUND-INDEX.
092000
092100* Closes the gap left by the cancelled entry, sliding every
092200* entry above it down one slot, then shrinks APPT-COUNT - the
092300* mirror image of 1020-SHIFT-TABLE-RIGHT-AND-INSERT above.
092400 1120-SHIFT-TABLE-LEFT-AND-REMOVE.
092500     PERFORM 1121-SHIFT-ONE-LEFT
092600         VARYING APPT-IX3 FROM CANCEL-FOUND-INDEX BY 1
092700         UNTIL APPT-IX3 >= APPT-COUNT.
092800     SUBTRACT 1 FROM APPT-COUNT.
092900
093000* Moves one table entry one slot to the left - called once
093100* per slot being closed, working from the cancelled slot
093200* upward so each entry is only moved once.
093300 1121-SHIFT-ONE-LEFT.
093400     MOVE APPT-TYPE(APPT-IX3 + 1)  TO APPT-TYPE(APPT-IX3).
093500     MOVE APPT-START(APPT-IX3 + 1) TO APPT-START(APPT-IX3).
093600     MOVE APPT-END(APPT-IX3 + 1)   TO APPT-END(APPT-IX3).
093700
093800*--------------------------------------------------------------
093900* 1200-WRITE-A-RESPONSE-LINE - one line out to the response
094000* file per call.  Every command's success/failure/usage path
094100* and both list operations end up here, and each call leaves
094200* WS-MSG-TEXT blank behind it so a caller that forgets to set
094300* a fresh message cannot accidentally repeat the last one.
094400*--------------------------------------------------------------
094500 1200-WRITE-A-RESPONSE-LINE.
094600     MOVE WS-MSG-TEXT TO RESP-TEXT.
094700     WRITE RESPONSE-RECORD.
094800     MOVE SPACE TO WS-MSG-TEXT.
